000100***************************************************************           
000200* EDSOLIC  -  SOLICITUD DE INSCRIPCION (ARCHIVO SOLICIT)         *        
000300* APLICACION  : EDUCACION                                        *        
000400* USADO POR   : EEDR5001                                         *        
000500* DESCRIPCION : UN REGISTRO POR ESTUDIANTE, CON LAS OFERTAS DE   *        
000600*             : CURSO (CSE) QUE SOLICITA EN EL PERIODO ACTUAL.   *        
000700*--------------------------------------------------------------   EEDR1986
000800* 1986-03-18  EEDR  SOL-00417  CREACION DEL COPYBOOK              EEDR1986
000900***************************************************************           
001000 01  ENROLLMENT-REQUEST-RECORD.                                           
001100     05  ER-STUDENT-ID              PIC X(04).                            
001200     05  ER-OFFERING-COUNT          PIC 9(02).                            
001300     05  ER-OFFERINGS OCCURS 10 TIMES                                     
001400        INDEXED BY IDX-OFER.                                              
001500*          CSE = COURSE SECTION EXAM, UNA OFERTA SOLICITADA               
001600         10  CSE-COURSE-ID          PIC X(04).                            
001700         10  CSE-SECTION            PIC 9(02).                            
001800         10  CSE-EXAM-DATE          PIC 9(08).                            
001900*              FECHA DE EXAMEN, FORMATO CCYYMMDD. SE DESCOMPO-            
002000*              NE ABAJO PARA EDICION DE MENSAJES DE RECHAZO.              
002100         10  CSE-EXAM-DATE-R REDEFINES                                    
002200            CSE-EXAM-DATE.                                                
002300             15  CSE-EXAM-CCYY      PIC 9(04).                            
002400             15  CSE-EXAM-MM        PIC 9(02).                            
002500             15  CSE-EXAM-DD        PIC 9(02).                            
