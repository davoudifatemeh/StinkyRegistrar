000100***************************************************************           
000200* EDCURTB  -  TABLA EN MEMORIA DEL MAESTRO DE CURSOS             *        
000300* APLICACION  : EDUCACION                                        *        
000400* USADO POR   : EEDR5001, EEDR5002                               *        
000500* DESCRIPCION : TABLA CARGADA EN SU TOTALIDAD AL ABRIR EL        *        
000600*             : ARCHIVO CURSOM (ESTE ES SECUENCIAL, NO TIENE     *        
000700*             : ACCESO DIRECTO) Y BUSCADA POR CLAVE CON SEARCH   *        
000800*             : ALL. VIVE APARTE DE EDCURSM PARA NO COMPARTIR    *        
000900*             : MEMORIA CON EL BUFFER DEL FD DE CURSOM.          *        
001000*--------------------------------------------------------------   EEDR1986
001100* 1986-03-18  EEDR  SOL-00417  CREACION DEL COPYBOOK              EEDR1986
001200***************************************************************           
001300 01  COURSE-TABLE.                                                        
001400     05  COURSE-TOTAL               PIC 9(04) COMP.                       
001500     05  COURSE-ENTRY OCCURS 200 TIMES                                    
001600        ASCENDING KEY IS TBL-COURSE-ID                                    
001700        INDEXED BY IDX-COURSE.                                            
001800         10  TBL-COURSE-ID          PIC X(04).                            
001900         10  TBL-COURSE-NAME        PIC X(10).                            
002000         10  TBL-COURSE-UNITS       PIC 9(02).                            
002100         10  TBL-COURSE-PREREQ-COUNT PIC 9(02).                           
002200         10  TBL-COURSE-PREREQ-IDS  PIC X(04)                             
002300            OCCURS 5 TIMES.                                               
