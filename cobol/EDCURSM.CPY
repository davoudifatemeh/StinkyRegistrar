000100***************************************************************           
000200* EDCURSM  -  MAESTRO DE CURSOS (CATALOGO DE CURSOS OFRECIDOS)   *        
000300* APLICACION  : EDUCACION                                        *        
000400* USADO POR   : EEDR5001                                         *        
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE CURSO (ARCHIVO CURSOM) Y  *        
000600*             : DE LA TABLA EN MEMORIA CARGADA PARA BUSQUEDA POR *        
000700*             : CLAVE (SEARCH ALL) DESDE EEDR5001.               *        
000800*--------------------------------------------------------------   EEDR1986
000900* 1986-03-18  EEDR  SOL-00417  CREACION DEL COPYBOOK              EEDR1986
001000***************************************************************           
001100 01  COURSE-MASTER-RECORD.                                                
001200     05  COURSE-ID                  PIC X(04).                            
001300     05  COURSE-NAME                PIC X(10).                            
001400     05  COURSE-UNITS               PIC 9(02).                            
001500     05  COURSE-PREREQ-COUNT        PIC 9(02).                            
001600     05  COURSE-PREREQ-IDS          PIC X(04)                             
001700        OCCURS 5 TIMES.                                                   
001800     05  COURSE-PREREQ-IDS-R REDEFINES                                    
001900        COURSE-PREREQ-IDS          PIC X(20).                             
