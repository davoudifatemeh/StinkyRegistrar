000100***************************************************************           
000200* EDTRANS  -  HISTORIAL ACADEMICO (ARCHIVO TRANSCR)              *        
000300* APLICACION  : EDUCACION                                        *        
000400* USADO POR   : EEDR5002                                         *        
000500* DESCRIPCION : UN REGISTRO POR CADA CURSO QUE EL ESTUDIANTE HA  *        
000600*             : LLEVADO, EN CUALQUIER PERIODO, CON SU NOTA.      *        
000700*             : TR-GRADE ES LA NOTA EN ESCALA 0.00-20.00, DOS    *        
000800*             : DECIMALES, EMPACADA (COMP-3).                    *        
000900*--------------------------------------------------------------   EEDR1986
001000* 1986-03-18  EEDR  SOL-00417  CREACION DEL COPYBOOK              EEDR1986
001100***************************************************************           
001200 01  TRANSCRIPT-RECORD.                                                   
001300     05  TR-STUDENT-ID              PIC X(04).                            
001400     05  TR-TERM-ID                 PIC X(06).                            
001500     05  TR-COURSE-ID               PIC X(04).                            
001600     05  TR-GRADE       PIC S9(02)V9(02) COMP-3.                          
001700     05  FILLER                     PIC X(02).                            
