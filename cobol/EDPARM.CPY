000100***************************************************************           
000200* EDPARM   -  AREA DE PARAMETROS EEDR5001 / EEDR5002             *        
000300* APLICACION  : EDUCACION                                        *        
000400* USADO POR   : EEDR5001 (WORKING-STORAGE), EEDR5002 (LINKAGE)   *        
000500* DESCRIPCION : AREA UNICA PASADA EN EL CALL DE EEDR5001 A       *        
000600*             : EEDR5002, SEGUN LA ACCION SOLICITADA:            *        
000700*             :   O = ABRIR ARCHIVOS Y CARGAR TABLAS             *        
000800*             :   C = CARGAR TRANSCRIPT DE UN ESTUDIANTE         *        
000900*             :   G = CALCULAR GPA DEL ESTUDIANTE CARGADO        *        
001000*             :   P = VERIFICAR SI UN CURSO FUE APROBADO         *        
001100*             :   A = PUBLICAR UNA OFERTA ACEPTADA               *        
001200*             :   F = CERRAR ARCHIVOS                            *        
001300*--------------------------------------------------------------   EEDR1986
001400* 1986-03-18  EEDR  SOL-00417  CREACION DEL COPYBOOK              EEDR1986
001500***************************************************************           
001600 01  PARM-STUDENT-AREA.                                                   
001700     05  PARM-ACCION                PIC X(01).                            
001800        88  PARM-ABRE              VALUE 'O'.                             
001900        88  PARM-CARGA             VALUE 'C'.                             
002000        88  PARM-CALCULA-GPA       VALUE 'G'.                             
002100        88  PARM-VERIFICA-APROBADO VALUE 'P'.                             
002200        88  PARM-PUBLICA           VALUE 'A'.                             
002300        88  PARM-CIERRA            VALUE 'F'.                             
002400     05  PARM-STUDENT-ID            PIC X(04).                            
002500     05  PARM-COURSE-ID             PIC X(04).                            
002600     05  PARM-SECTION               PIC 9(02).                            
002700     05  PARM-GPA          PIC S9(02)V9(02) COMP-3.                       
002800     05  PARM-APROBADO              PIC X(01).                            
002900        88  PARM-ES-APROBADO       VALUE 'S'.                             
003000        88  PARM-NO-APROBADO       VALUE 'N'.                             
003100     05  PARM-STUDENT-NAME          PIC X(20).                            
003200     05  PARM-RETURN-CODE           PIC 9(02) COMP.                       
003300        88  PARM-OK                VALUE 0.                               
003400        88  PARM-NOT-FOUND         VALUE 10.                              
003500     05  FILLER                     PIC X(02).                            
003600 01  PARM-STUDENT-AREA-R REDEFINES                                        
003700    PARM-STUDENT-AREA.                                                    
003800     05  FILLER                     PIC X(37).                            
