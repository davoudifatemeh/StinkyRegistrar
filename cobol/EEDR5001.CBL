000100******************************************************************        
000200* FECHA       : 03/18/1986                                       *        
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *        
000400* APLICACION  : EDUCACION                                        *        
000500* PROGRAMA    : EEDR5001, MOTOR DE REGLAS DE MATRICULA           *        
000600* TIPO        : BATCH                                            *        
000700* DESCRIPCION : ESTE PROGRAMA TOMA UNA SOLICITUD DE MATRICULA    *        
000800*             : DE UN DATASET DE ENTRADA (ER-STUDENT-ID MAS LAS  *        
000900*             : OFERTAS PEDIDAS), VALIDA CADA OFERTA CONTRA LAS  *        
001000*             : REGLAS DE LA UNIVERSIDAD (CURSO YA APROBADO,     *        
001100*             : PRERREQUISITOS, CHOQUE DE EXAMEN, DUPLICADA Y    *        
001200*             : CARGA DE UNIDADES VS PROMEDIO) Y DE ESTAR TODO   *        
001300*             : CORRECTO PUBLICA LAS OFERTAS EN EL PERIODO       *        
001400*             : ACTUAL DEL ESTUDIANTE. AL FINAL BRINDA           *        
001500*             : ESTADISTICAS DE SOLICITUDES PROCESADAS           *        
001600* ARCHIVOS    : EDUC.MATRICULA.SOLICITUD (ENTRADA)               *        
001700*             : EDUC.MATRICULA.CURSOS    (ENTRADA)               *        
001800*             : EDUC.MATRICULA.RESULTADO (SALIDA)                *        
001900* PROGRAMA(S) : EEDR5002 (CALL, CONSULTA DE TRANSCRIPT Y GPA)    *        
002000*-----------------------------------------------------------------        
002100* BITACORA DE CAMBIOS                                                     
002200* 1986-03-18  EDR   SOL-00417  VERSION ORIGINAL DEL PROGRAMA      EEDR1986
002300* 1987-11-02  EDR   SOL-00501  SE AGREGA REGLA DE PRERREQUI-      EEDR1987
002400*             :               SITOS (222-VALIDA-PRERREQUISITOS)           
002500* 1989-05-14  MCH   SOL-00588  SE AGREGA VALIDACION DE CHOQUE     EEDR1989
002600*             :               DE HORARIO DE EXAMEN (223)                  
002700* 1991-02-20  MCH   SOL-00650  SE AGREGA VALIDACION DE OFERTA     EEDR1991
002800*             :               DUPLICADA (224-VALIDA-DUPLICADA)            
002900* 1993-09-09  JLV   SOL-00711  SE AGREGA VALIDACION DE CARGA      EEDR1993
003000*             :               DE UNIDADES CONTRA PROMEDIO                 
003100*             :               (230-VALIDA-CARGA-UNIDADES)                 
003200* 1995-07-03  JLV   SOL-00760  SE CAMBIA TABLA DE CURSOS A        EEDR1995
003300*             :               SEARCH ALL EN LUGAR DE LECTURA              
003400*             :               SECUENCIAL REPETIDA                         
003500* 1998-12-01  RSM   SOL-00902  REVISION FECHA DEL MILENIO -       EEDR1998
003600*             :               WKS-FECHA-CORRIDA AMPLIADO A                
003700*             :               CCYYMMDD (VER WKS-FECHA-CORR-R)             
003800* 1999-02-18  RSM   SOL-00915  PRUEBAS DE FIN DE SIGLO OK         EEDR1999
003900* 2001-06-25  DCH   SOL-01040  SE CORRIGE TOPE DE UNIDADES A      EEDR2001
004000*             :               20 INDEPENDIENTE DEL PROMEDIO               
004100* 2003-10-08  DCH   SOL-01112  SE AGREGA CONTEO DE RECHAZADAS     EEDR2003
004200*             :               EN 140-ESTADISTICAS                         
004300******************************************************************        
004400 IDENTIFICATION DIVISION.                                                 
004500 PROGRAM-ID.    EEDR5001.                                                 
004600 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                               
004700 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - EDUCACION.                     
004800 DATE-WRITTEN.  03/18/1986.                                               
004900* DATE-COMPILED SE DEJA EN BLANCO A PROPOSITO, EL COMPILADOR              
005000* LO LLENA AL ARMAR EL LOAD MODULE                                        
005100 DATE-COMPILED.                                                           
005200 SECURITY.      CONFIDENCIAL - USO INTERNO UNIVERSITARIO.                 
005300*                                                                         
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600* CLASE NUM-VALIDA NO SE USA EN ESTA VERSION, SE DEJA                     
005700* DECLARADA POR CONVENCION DE LA CASA                                     
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     CLASS NUM-VALIDA IS '0' THRU '9'.                                    
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300* LOS NOMBRES LOGICOS SE RESUELVEN EN EL JCL DE LA CORRIDA,               
006400* NUNCA A UNA RUTA FISICA AQUI                                            
006500     SELECT SOLICIT ASSIGN TO SOLICIT                                     
006600             FILE STATUS IS FS-SOLICIT.                                   
006700     SELECT CURSOM  ASSIGN TO CURSOM                                      
006800             FILE STATUS IS FS-CURSOM.                                    
006900     SELECT RESULT  ASSIGN TO RESULT                                      
007000             FILE STATUS IS FS-RESULT.                                    
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300*                   ARCHIVO DE SOLICITUDES DE MATRICULA                   
007400*                   LLEGA YA ORDENADO POR ER-STUDENT-ID, UNA              
007500*                   SOLICITUD POR ESTUDIANTE EN EL PERIODO                
007600 FD  SOLICIT.                                                             
007700 COPY EDSOLIC.                                                            
007800*                   ARCHIVO MAESTRO DE CURSOS                             
007900*                   SECUENCIAL, SIN CLAVE DE ACCESO DIRECTO,              
008000*                   POR ESO SE PASA A TABLA (VER EDCURTB)                 
008100 FD  CURSOM.                                                              
008200 COPY EDCURSM.                                                            
008300*                   ARCHIVO DE RESULTADOS DE MATRICULA                    
008400*                   UN REGISTRO POR SOLICITUD PROCESADA, SEA              
008500*                   ACEPTADA O RECHAZADA                                  
008600 FD  RESULT.                                                              
008700 COPY EDRSLTA.                                                            
008800 WORKING-STORAGE SECTION.                                                 
008900*                     AREA DE PARAMETROS PARA EEDR5002                    
009000*                     EL MISMO LAYOUT SE USA DE WORKING-STORAGE           
009100*                     AQUI Y DE LINKAGE ALLA (VER EDPARM)                 
009200*                     PARM-ACCION: C=CARGA P=PREGUNTA G=GPA               
009300*                     A=ACTUALIZA O=ABRIR F=FINALIZA                      
009400 COPY EDPARM.                                                             
009500*                     TABLA EN MEMORIA DEL MAESTRO DE CURSOS              
009600*                     (APARTE DEL FD CURSOM, VER EDCURTB)                 
009700 COPY EDCURTB.                                                            
009800*                     VARIABLES DE ESTADO DE ARCHIVO                      
009900*                     SE REVISAN DESPUES DE CADA OPEN/READ                
010000 01  FS-SOLICIT                      PIC X(02) VALUE ZEROS.               
010100     88  FS-SOLICIT-OK                      VALUE '00'.                   
010200     88  FS-SOLICIT-EOF                      VALUE '10'.                  
010300 01  FS-CURSOM                       PIC X(02) VALUE ZEROS.               
010400     88  FS-CURSOM-OK                        VALUE '00'.                  
010500*                     SE REVISA EN 240/250 DESPUES DE CADA WRITE          
010600*                     DE ENROLLMENT-RESULT-RECORD                         
010700 01  FS-RESULT                       PIC X(02) VALUE ZEROS.               
010800     88  FS-RESULT-OK                        VALUE '00'.                  
010900*                     CONTADORES DE CONTROL (COMP POR NORMA)              
011000*                     SE IMPRIMEN AL FINAL EN 140-ESTADISTICAS            
011100 01  WKS-CONTADORES.                                                      
011200     05  WKS-CNT-PROCESADAS           PIC 9(07) COMP VALUE ZERO.          
011300     05  WKS-CNT-ACEPTADAS            PIC 9(07) COMP VALUE ZERO.          
011400     05  WKS-CNT-RECHAZADAS           PIC 9(07) COMP VALUE ZERO.          
011500     05  FILLER                       PIC X(05).                          
011600*                     SUBINDICES DE LAS TABLAS OCCURS (COMP)              
011700 01  WKS-SUBINDICES.                                                      
011800*                     RECORRE LAS OFERTAS DE LA SOLICITUD                 
011900     05  IDX-OFERTA                   PIC 9(02) COMP VALUE ZERO.          
012000*                     RECORRE LAS OFERTAS DE NUEVO, PARA                  
012100*                     COMPARAR UNA OFERTA CONTRA LAS DEMAS                
012200     05  IDX-OFERTA-2                 PIC 9(02) COMP VALUE ZERO.          
012300*                     RECORRE LA LISTA DE PRERREQUISITOS                  
012400*                     DE UN CURSO (COURSE-PREREQ-COUNT)                   
012500     05  IDX-PREREQ                   PIC 9(02) COMP VALUE ZERO.          
012600     05  FILLER                       PIC X(02).                          
012700*                     SWITCHES DE CONTROL DE LA SOLICITUD                 
012800 01  WKS-SWITCHES.                                                        
012900*                     SE PRENDE EN CUANTO UNA REGLA RECHAZA               
013000*                     LA SOLICITUD Y YA NO SE APAGA HASTA LA              
013100*                     SIGUIENTE SOLICITUD (200-PROCESA-...)               
013200     05  WKS-SW-RECHAZADA             PIC X(01) VALUE 'N'.                
013300             88  WKS-ES-RECHAZADA                VALUE 'S'.               
013400     05  WKS-SW-FIN-SOLICITUDES       PIC X(01) VALUE 'N'.                
013500             88  WKS-NO-HAY-MAS-SOLICITUDES      VALUE 'S'.               
013600     05  FILLER                       PIC X(02).                          
013700*                     TEXTO DEL MOTIVO DE RECHAZO, SE ESCRIBE             
013800*                     TAL CUAL EN RES-REASON SI LA SOLICITUD              
013900*                     SE RECHAZA (250-PUBLICA-RECHAZADA)                  
014000 01  WKS-MOTIVO-RECHAZO               PIC X(80) VALUE SPACES.             
014100*                     ACUMULADORES PARA REGLA DE CARGA DE UNIDADES        
014200*                     (ITEMS 77, VIDA DE UNA SOLA SOLICITUD)              
014300 77  WKS-UNIDADES-SOLICITADAS         PIC 9(03) COMP VALUE ZERO.          
014400*                     COPIA LOCAL DEL GPA QUE DEVUELVE EEDR5002           
014500 01  WKS-GPA-ESTUDIANTE     PIC S9(02)V9(02) COMP-3 VALUE ZERO.           
014600*                     GPA EDITADO SOLO PARA EL MENSAJE DE                 
014700*                     RECHAZO DE LA REGLA 5 (230-VALIDA-...)              
014800 77  WKS-GPA-EDITADO                  PIC Z9.99 VALUE ZERO.               
014900*                     UNIDADES EDITADAS PARA EL MISMO MENSAJE;            
015000*                     SE NECESITA PORQUE WKS-UNIDADES-SOLICITADAS         
015100*                     ES COMP Y UN STRING NO PUEDE ENVIAR UN ITEM         
015200*                     COMP, SOLO USAGE DISPLAY (O NATIONAL)               
015300 77  WKS-UNIDADES-EDITADO             PIC ZZ9 VALUE ZERO.                 
015400*                     AREAS DE TRABAJO PARA BUSQUEDA DE NOMBRES           
015500*                     1 Y 2 PORQUE ALGUNOS MENSAJES DE RECHAZO            
015600*                     (223/224) CITAN DOS CURSOS A LA VEZ                 
015700 01  WKS-NOMBRE-CURSO-1               PIC X(10) VALUE SPACES.             
015800 01  WKS-NOMBRE-CURSO-2               PIC X(10) VALUE SPACES.             
015900*                     CLAVE Y RESULTADO DEL SEARCH ALL DE                 
016000*                     260-BUSCA-CURSO                                     
016100 01  WKS-BUSCA-COURSE-ID              PIC X(04) VALUE SPACES.             
016200 01  WKS-BUSCA-COURSE-NAME            PIC X(10) VALUE SPACES.             
016300*                     FECHA DE CORRIDA (REDEFINIDA COMO AAMMDD)           
016400*                     CCYYMMDD DESDE LA REVISION DEL MILENIO              
016500*                     (BITACORA 1998-12-01), ANTES ERA AAMMDD             
016600 01  WKS-FECHA-CORRIDA.                                                   
016700     05  WKS-FC-AAAA                  PIC 9(04).                          
016800     05  WKS-FC-MM                    PIC 9(02).                          
016900     05  WKS-FC-DD                     PIC 9(02).                         
017000     05  FILLER                       PIC X(02).                          
017100*                     VISTA NUMERICA DE LA MISMA FECHA, PARA              
017200*                     DESPLEGARLA EN 140-ESTADISTICAS                     
017300 01  WKS-FECHA-CORRIDA-R REDEFINES                                        
017400    WKS-FECHA-CORRIDA.                                                    
017500     05  WKS-FCR-NUMERICA              PIC 9(08).                         
017600     05  FILLER                        PIC X(02).                         
017700 PROCEDURE DIVISION.                                                      
017800******************************************************************        
017900* 000-PRINCIPAL                                                           
018000* SECCION DE CONTROL PRINCIPAL DEL PROGRAMA                               
018100******************************************************************        
018200 000-PRINCIPAL SECTION.                                                   
018300* ABRE ARCHIVOS Y HACE LA LECTURA DE ARRANQUE DE SOLICIT                  
018400     PERFORM 100-APERTURA-ARCHIVOS THRU 100-APERTURA-ARCHIVOS-E.          
018500* CARGA EL CATALOGO DE CURSOS EN MEMORIA ANTES DE LA PRIMERA              
018600* SOLICITUD, NUNCA SE VUELVE A LEER CURSOM DESPUES DE ESTO                
018700     PERFORM 210-CARGA-TABLA-CURSOS THRU 210-CARGA-TABLA-CURSOS-E.        
018800* UNA VUELTA DEL CICLO POR CADA SOLICITUD DEL ARCHIVO DE                  
018900* ENTRADA, HASTA QUE 100/200 PRENDAN EL SWITCH DE FIN                     
019000     PERFORM 200-PROCESA-SOLICITUDES THRU                                 
019100         200-PROCESA-SOLICITUDES-E                                        
019200         UNTIL WKS-NO-HAY-MAS-SOLICITUDES.                                
019300* REPORTE DE CIERRE Y LIBERACION DE ARCHIVOS                              
019400     PERFORM 140-ESTADISTICAS THRU 140-ESTADISTICAS-E.                    
019500     PERFORM 150-CIERRA-ARCHIVOS THRU 150-CIERRA-ARCHIVOS-E.              
019600     STOP RUN.                                                            
019700 000-PRINCIPAL-E. EXIT.                                                   
019800*                                                                         
019900* 100-APERTURA-ARCHIVOS                                                   
020000* ABRE LOS ARCHIVOS DE LA CORRIDA Y AVISA A EEDR5002 QUE                  
020100* ABRA LOS SUYOS                                                          
020200 100-APERTURA-ARCHIVOS SECTION.                                           
020300* ABRE LAS TRES FD DE ESTE PROGRAMA EN UN SOLO OPEN                       
020400     OPEN INPUT  SOLICIT                                                  
020500         INPUT  CURSOM                                                    
020600         OUTPUT RESULT.                                                   
020700* SI NO ABRIO, NO HAY SOLICITUDES QUE LEER; SE DEJA CAER AL               
020800* SWITCH DE FIN PARA QUE 000-PRINCIPAL NO ENTRE AL CICLO                  
020900     IF FS-SOLICIT NOT = '00'                                             
021000         DISPLAY 'EEDR5001-E100 ERROR APERTURA SOLICIT '                  
021100             FS-SOLICIT UPON CONSOLE                                      
021200         MOVE 'S' TO WKS-SW-FIN-SOLICITUDES                               
021300     END-IF                                                               
021400* MISMO TRATO PARA EL MAESTRO DE CURSOS                                   
021500     IF FS-CURSOM NOT = '00'                                              
021600         DISPLAY 'EEDR5001-E101 ERROR APERTURA CURSOM '                   
021700             FS-CURSOM UPON CONSOLE                                       
021800         MOVE 'S' TO WKS-SW-FIN-SOLICITUDES                               
021900     END-IF                                                               
022000* FECHA DEL SISTEMA PARA EL ENCABEZADO DE ESTADISTICAS                    
022100     ACCEPT WKS-FECHA-CORRIDA-R FROM DATE YYYYMMDD.                       
022200* ACCION 'O' = ABRIR; AVISA A EEDR5002 QUE ABRA SU PROPIO                 
022300* ARCHIVO DE TRANSCRIPTS ANTES DE LA PRIMERA SOLICITUD                    
022400     MOVE 'O' TO PARM-ACCION                                              
022500     CALL 'EEDR5002' USING PARM-STUDENT-AREA                              
022600* LECTURA DE ARRANQUE (PRIMING READ) PARA EL PERFORM UNTIL                
022700* DE 000-PRINCIPAL                                                        
022800     READ SOLICIT                                                         
022900         AT END MOVE 'S' TO WKS-SW-FIN-SOLICITUDES                        
023000     END-READ.                                                            
023100 100-APERTURA-ARCHIVOS-E. EXIT.                                           
023200*                                                                         
023300* 210-CARGA-TABLA-CURSOS                                                  
023400* CARGA EL MAESTRO DE CURSOS COMPLETO EN LA TABLA WKS-TABLA-CURSOS        
023500* PARA QUE LAS VALIDACIONES SE HAGAN POR SEARCH ALL (BINARIA)             
023600* EN LUGAR DE RELEER EL ARCHIVO. VER BITACORA 1995-07-03.                 
023700 210-CARGA-TABLA-CURSOS SECTION.                                          
023800* COURSE-TOTAL ES EL OCCURS DEPENDING ON DE WKS-TABLA-CURSOS,             
023900* SE REINICIA ANTES DE EMPEZAR A LEER                                     
024000     MOVE ZERO TO COURSE-TOTAL.                                           
024100* 199 ES EL TOPE DE LA TABLA (VER OCCURS EN EDCURTB); EL OR               
024200* DE ABAJO ES SOLO UN SEGURO, EL CATALOGO REAL NO LO ALCANZA              
024300     PERFORM 211-LEE-UN-CURSO THRU 211-LEE-UN-CURSO-E                     
024400         UNTIL FS-CURSOM = '10'                                           
024500             OR COURSE-TOTAL > 199.                                       
024600 210-CARGA-TABLA-CURSOS-E. EXIT.                                          
024700*                                                                         
024800* 211-LEE-UN-CURSO                                                        
024900* FIN DE ARCHIVO SALTA DIRECTO A LA SALIDA (GO TO), AL ESTILO             
025000* DE LECTURA SECUENCIAL DE LA CASA                                        
025100 211-LEE-UN-CURSO SECTION.                                                
025200     READ CURSOM                                                          
025300         AT END                                                           
025400             MOVE '10' TO FS-CURSOM                                       
025500             GO TO 211-LEE-UN-CURSO-E                                     
025600     END-READ.                                                            
025700* SE ACOMODA EL REGISTRO LEIDO EN LA SIGUIENTE POSICION LIBRE             
025800* DE LA TABLA, CAMPO POR CAMPO (EDCURSM A EDCURTB)                        
025900     ADD 1 TO COURSE-TOTAL.                                               
026000* CLAVE DE BUSQUEDA DEL SEARCH ALL DE MAS ABAJO                           
026100     MOVE COURSE-ID                                                       
026200         TO TBL-COURSE-ID(COURSE-TOTAL).                                  
026300* NOMBRE DEL CURSO, SOLO PARA LOS MENSAJES DE RECHAZO                     
026400     MOVE COURSE-NAME                                                     
026500         TO TBL-COURSE-NAME(COURSE-TOTAL).                                
026600* UNIDADES DEL CURSO, USADAS EN LA REGLA 5 (230)                          
026700     MOVE COURSE-UNITS                                                    
026800         TO TBL-COURSE-UNITS(COURSE-TOTAL).                               
026900* LISTA DE PRERREQUISITOS DEL CURSO, SE COPIA COMPLETA AUNQUE             
027000* NO TODAS LAS POSICIONES ESTEN LLENAS (VER COURSE-PREREQ-COUNT)          
027100     MOVE COURSE-PREREQ-COUNT                                             
027200         TO TBL-COURSE-PREREQ-COUNT(COURSE-TOTAL).                        
027300     MOVE COURSE-PREREQ-IDS                                               
027400         TO TBL-COURSE-PREREQ-IDS(COURSE-TOTAL).                          
027500 211-LEE-UN-CURSO-E. EXIT.                                                
027600*                                                                         
027700* 200-PROCESA-SOLICITUDES                                                 
027800* CICLO PRINCIPAL: UNA SOLICITUD POR VUELTA (BATCH FLOW 1-7)              
027900 200-PROCESA-SOLICITUDES SECTION.                                         
028000* LIMPIA LOS SWITCHES/ACUMULADORES DE LA SOLICITUD ANTERIOR,              
028100* UNA SOLICITUD NO DEBE ARRASTRAR NADA DE LA DE ANTES                     
028200     MOVE 'N' TO WKS-SW-RECHAZADA.                                        
028300     MOVE SPACES TO WKS-MOTIVO-RECHAZO.                                   
028400     MOVE ZERO TO WKS-UNIDADES-SOLICITADAS.                               
028500     ADD 1 TO WKS-CNT-PROCESADAS.                                         
028600* ACCION 'C' = CARGA TRANSCRIPT; EEDR5002 DEJA LISTO EL                   
028700* TRANSCRIPT DEL ESTUDIANTE PARA LAS CONSULTAS QUE SIGUEN                 
028800     MOVE ER-STUDENT-ID TO PARM-STUDENT-ID.                               
028900     MOVE 'C' TO PARM-ACCION.                                             
029000* DE AQUI EN ADELANTE, HASTA LA SIGUIENTE SOLICITUD, TODAS                
029100* LAS LLAMADAS A EEDR5002 TRABAJAN SOBRE ESTE MISMO ESTUDIANTE            
029200     CALL 'EEDR5002' USING PARM-STUDENT-AREA.                             
029300* BATCH FLOW 2-5: CORRE LAS CUATRO REGLAS DE CADA OFERTA;                 
029400* SE DETIENE EN LA PRIMERA OFERTA QUE RECHACE LA SOLICITUD                
029500     PERFORM 220-VALIDA-OFERTAS THRU 220-VALIDA-OFERTAS-E                 
029600         VARYING IDX-OFERTA FROM 1 BY 1                                   
029700             UNTIL IDX-OFERTA > ER-OFFERING-COUNT                         
029800             OR WKS-ES-RECHAZADA.                                         
029900* LA REGLA DE CARGA DE UNIDADES (5) SOLO APLICA SI LAS                    
030000* CUATRO ANTERIORES NO RECHAZARON YA LA SOLICITUD                         
030100     IF NOT WKS-ES-RECHAZADA                                              
030200         PERFORM 230-VALIDA-CARGA-UNIDADES THRU                           
030300             230-VALIDA-CARGA-UNIDADES-E                                  
030400     END-IF.                                                              
030500* BATCH FLOW 6: SEGUN EL SWITCH, SE PUBLICA O SE RECHAZA                  
030600     IF WKS-ES-RECHAZADA                                                  
030700         PERFORM 250-PUBLICA-RECHAZADA THRU                               
030800             250-PUBLICA-RECHAZADA-E                                      
030900     ELSE                                                                 
031000         PERFORM 240-PUBLICA-ACEPTADA THRU 240-PUBLICA-ACEPTADA-E         
031100     END-IF.                                                              
031200* AVANZA A LA SIGUIENTE SOLICITUD (BATCH FLOW 7)                          
031300     READ SOLICIT                                                         
031400         AT END MOVE 'S' TO WKS-SW-FIN-SOLICITUDES                        
031500     END-READ.                                                            
031600 200-PROCESA-SOLICITUDES-E. EXIT.                                         
031700*                                                                         
031800* 220-VALIDA-OFERTAS                                                      
031900* CORRE LAS CUATRO VALIDACIONES DE LA OFERTA IDX-OFERTA, EN EL            
032000* ORDEN DE LA REGLA DE NEGOCIO (APROBADA, PRERREQUISITOS, CHOQUE          
032100* DE EXAMEN, DUPLICADA), COMO UN SOLO RANGO PERFORM...THRU. CADA          
032200* PARRAFO DEL RANGO REVISA WKS-ES-RECHAZADA Y SALTA (GO TO) AL            
032300* FINAL DEL RANGO SI UNA VALIDACION ANTERIOR YA RECHAZO LA OFERTA         
032400 220-VALIDA-OFERTAS SECTION.                                              
032500* UN SOLO PERFORM...THRU CUBRE LAS CUATRO REGLAS; CADA UNA                
032600* DECIDE POR SU CUENTA SI SE SALTA (VER COMENTARIO DE ARRIBA)             
032700     PERFORM 221-VALIDA-APROBADA THRU 224-VALIDA-DUPLICADA-E.             
032800 220-VALIDA-OFERTAS-E. EXIT.                                              
032900*                                                                         
033000* 221-VALIDA-APROBADA  (REGLA DE NEGOCIO 1)                               
033100* RECHAZA SI EL CURSO DE LA OFERTA YA FUE APROBADO ANTES                  
033200* PRIMER PARRAFO DEL RANGO 221 THRU 224-VALIDA-DUPLICADA-E                
033300 221-VALIDA-APROBADA SECTION.                                             
033400* ACCION 'P' = PREGUNTA SI APROBADO; EEDR5002 RESPONDE EN                 
033500* PARM-ES-APROBADO CONSULTANDO EL TRANSCRIPT YA CARGADO                   
033600* PARM-COURSE-ID ES EL CURSO DE LA OFERTA ACTUAL, NO DE UN                
033700* PRERREQUISITO (ESO ES 222-VERIFICA-PREREQ, MAS ABAJO)                   
033800     MOVE CSE-COURSE-ID(IDX-OFERTA) TO PARM-COURSE-ID.                    
033900     MOVE 'P' TO PARM-ACCION.                                             
034000     CALL 'EEDR5002' USING PARM-STUDENT-AREA.                             
034100     IF PARM-ES-APROBADO                                                  
034200*     EL CURSO YA APARECE APROBADO EN EL TRANSCRIPT: SE ARMA              
034300*     EL MOTIVO CON EL NOMBRE DEL CURSO, NO CON EL ID                     
034400         MOVE CSE-COURSE-ID(IDX-OFERTA) TO WKS-BUSCA-COURSE-ID            
034500         PERFORM 260-BUSCA-CURSO THRU 260-BUSCA-CURSO-E                   
034600         MOVE WKS-BUSCA-COURSE-NAME TO WKS-NOMBRE-CURSO-1                 
034700         STRING 'THE STUDENT HAS ALREADY PASSED '                         
034800             WKS-NOMBRE-CURSO-1                                           
034900             DELIMITED BY SIZE INTO WKS-MOTIVO-RECHAZO                    
035000         MOVE 'S' TO WKS-SW-RECHAZADA                                     
035100     END-IF.                                                              
035200 221-VALIDA-APROBADA-E. EXIT.                                             
035300*                                                                         
035400* 222-VALIDA-PRERREQUISITOS  (REGLA DE NEGOCIO 2)                         
035500* RECHAZA SI ALGUN PRERREQUISITO DEL CURSO NO ESTA APROBADO.              
035600* SI 221 YA RECHAZO LA OFERTA, SALTA DIRECTO AL FINAL DEL RANGO           
035700 222-VALIDA-PRERREQUISITOS SECTION.                                       
035800     IF WKS-ES-RECHAZADA                                                  
035900         GO TO 224-VALIDA-DUPLICADA-E                                     
036000     END-IF.                                                              
036100* SE UBICA EL NOMBRE DEL CURSO SOLICITADO UNA SOLA VEZ, LOS               
036200* MENSAJES DE LOS PRERREQUISITOS LO REUTILIZAN (WKS-NOMBRE-1)             
036300     MOVE CSE-COURSE-ID(IDX-OFERTA) TO WKS-BUSCA-COURSE-ID.               
036400     PERFORM 260-BUSCA-CURSO THRU 260-BUSCA-CURSO-E.                      
036500     MOVE WKS-BUSCA-COURSE-NAME TO WKS-NOMBRE-CURSO-1.                    
036600* SE UBICA LA ENTRADA DEL CURSO EN LA TABLA PARA SABER                    
036700* CUANTOS PRERREQUISITOS TIENE (TBL-COURSE-PREREQ-COUNT)                  
036800     SEARCH ALL COURSE-ENTRY                                              
036900         WHEN TBL-COURSE-ID(IDX-COURSE) =                                 
037000             CSE-COURSE-ID(IDX-OFERTA)                                    
037100*     REVISA CADA PRERREQUISITO UNO POR UNO, SE DETIENE EN                
037200*     EL PRIMERO QUE NO ESTE APROBADO                                     
037300         PERFORM 222-VERIFICA-PREREQ THRU 222-VERIFICA-PREREQ-E           
037400             VARYING IDX-PREREQ FROM 1 BY 1                               
037500                 UNTIL IDX-PREREQ >                                       
037600                     TBL-COURSE-PREREQ-COUNT(IDX-COURSE)                  
037700                 OR WKS-ES-RECHAZADA                                      
037800     END-SEARCH.                                                          
037900 222-VALIDA-PRERREQUISITOS-E. EXIT.                                       
038000*                                                                         
038100* 223-VALIDA-CHOQUE-EXAMEN  (REGLA DE NEGOCIO 3)                          
038200* RECHAZA SI DOS OFERTAS DE LA MISMA SOLICITUD TIENEN LA MISMA            
038300* FECHA DE EXAMEN (NO SE COMPARA LA OFERTA CONTRA SI MISMA).              
038400* SI 221/222 YA RECHAZARON, SALTA DIRECTO AL FINAL DEL RANGO              
038500 223-VALIDA-CHOQUE-EXAMEN SECTION.                                        
038600     IF WKS-ES-RECHAZADA                                                  
038700         GO TO 224-VALIDA-DUPLICADA-E                                     
038800     END-IF.                                                              
038900* COMPARA LA OFERTA ACTUAL (IDX-OFERTA) CONTRA TODAS LAS                  
039000* OFERTAS DE LA MISMA SOLICITUD, UNA POR UNA (IDX-OFERTA-2)               
039100     PERFORM 223-COMPARA-EXAMEN THRU 223-COMPARA-EXAMEN-E                 
039200         VARYING IDX-OFERTA-2 FROM 1 BY 1                                 
039300             UNTIL IDX-OFERTA-2 > ER-OFFERING-COUNT                       
039400             OR WKS-ES-RECHAZADA.                                         
039500 223-VALIDA-CHOQUE-EXAMEN-E. EXIT.                                        
039600*                                                                         
039700* 224-VALIDA-DUPLICADA  (REGLA DE NEGOCIO 4)                              
039800* RECHAZA SI DOS OFERTAS DE LA MISMA SOLICITUD REFERENCIAN EL             
039900* MISMO COURSE-ID (NO SE COMPARA LA OFERTA CONTRA SI MISMA).              
040000* ULTIMO PARRAFO DEL RANGO 221 THRU 224-VALIDA-DUPLICADA-E,               
040100* TAMBIEN SIRVE DE DESTINO DEL GO TO DE 222/223 SI YA HUBO                
040200* RECHAZO ANTES                                                           
040300 224-VALIDA-DUPLICADA SECTION.                                            
040400     IF WKS-ES-RECHAZADA                                                  
040500         GO TO 224-VALIDA-DUPLICADA-E                                     
040600     END-IF.                                                              
040700* MISMA IDEA QUE 223, PERO COMPARANDO COURSE-ID EN LUGAR DE               
040800* LA FECHA DE EXAMEN                                                      
040900     PERFORM 224-COMPARA-DUPLICADA THRU 224-COMPARA-DUPLICADA-E           
041000         VARYING IDX-OFERTA-2 FROM 1 BY 1                                 
041100             UNTIL IDX-OFERTA-2 > ER-OFFERING-COUNT                       
041200             OR WKS-ES-RECHAZADA.                                         
041300 224-VALIDA-DUPLICADA-E. EXIT.                                            
041400*                                                                         
041500* 222-VERIFICA-PREREQ, 223-COMPARA-EXAMEN Y 224-COMPARA-DUPLICADA         
041600* VAN DESPUES DEL RANGO 221 THRU 224-VALIDA-DUPLICADA-E (Y NO             
041700* INTERCALADOS) PARA QUE EL RANGO NO LOS EJECUTE DE PASO AL               
041800* CAER DE UN PARRAFO AL SIGUIENTE                                         
041900 222-VERIFICA-PREREQ SECTION.                                             
042000* PREGUNTA A EEDR5002 SI EL PRERREQUISITO IDX-PREREQ DEL                  
042100* CURSO IDX-COURSE YA FUE APROBADO POR EL ESTUDIANTE                      
042200     MOVE TBL-COURSE-PREREQ-IDS(IDX-COURSE, IDX-PREREQ)                   
042300         TO PARM-COURSE-ID.                                               
042400     MOVE 'P' TO PARM-ACCION.                                             
042500     CALL 'EEDR5002' USING PARM-STUDENT-AREA.                             
042600     IF PARM-NO-APROBADO                                                  
042700*     FALTA EL PRERREQUISITO: EL MENSAJE CITA AMBOS CURSOS,               
042800*     EL PRERREQUISITO (WKS-NOMBRE-2) Y EL SOLICITADO (WKS-1)             
042900         MOVE TBL-COURSE-PREREQ-IDS(IDX-COURSE, IDX-PREREQ)               
043000             TO WKS-BUSCA-COURSE-ID                                       
043100         PERFORM 260-BUSCA-CURSO THRU 260-BUSCA-CURSO-E                   
043200         MOVE WKS-BUSCA-COURSE-NAME TO WKS-NOMBRE-CURSO-2                 
043300         STRING 'THE STUDENT HAS NOT PASSED ' WKS-NOMBRE-CURSO-2          
043400             ' AS A PREREQUISITE OF ' WKS-NOMBRE-CURSO-1                  
043500             DELIMITED BY SIZE INTO WKS-MOTIVO-RECHAZO                    
043600         MOVE 'S' TO WKS-SW-RECHAZADA                                     
043700     END-IF.                                                              
043800 222-VERIFICA-PREREQ-E. EXIT.                                             
043900*                                                                         
044000* COMPARA LA OFERTA IDX-OFERTA CONTRA LA OFERTA IDX-OFERTA-2;             
044100* SE EXCLUYE LA COMPARACION DE UNA OFERTA CONTRA SI MISMA                 
044200 223-COMPARA-EXAMEN SECTION.                                              
044300* EL IF DE AFUERA EVITA COMPARAR LA OFERTA CONTRA SI MISMA;               
044400* SIN ESO, TODA OFERTA 'CHOCARIA' CONSIGO MISMA                           
044500     IF IDX-OFERTA-2 NOT = IDX-OFERTA                                     
044600         IF CSE-EXAM-DATE(IDX-OFERTA) =                                   
044700             CSE-EXAM-DATE(IDX-OFERTA-2)                                  
044800*         LAS DOS FECHAS DE EXAMEN COINCIDEN: SE BUSCAN LOS               
044900*         NOMBRES DE AMBOS CURSOS PARA EL MENSAJE DE RECHAZO              
045000         MOVE CSE-COURSE-ID(IDX-OFERTA) TO WKS-BUSCA-COURSE-ID            
045100         PERFORM 260-BUSCA-CURSO THRU 260-BUSCA-CURSO-E                   
045200         MOVE WKS-BUSCA-COURSE-NAME TO WKS-NOMBRE-CURSO-1                 
045300         MOVE CSE-COURSE-ID(IDX-OFERTA-2) TO WKS-BUSCA-COURSE-ID          
045400         PERFORM 260-BUSCA-CURSO THRU 260-BUSCA-CURSO-E                   
045500         MOVE WKS-BUSCA-COURSE-NAME TO WKS-NOMBRE-CURSO-2                 
045600         STRING 'TWO OFFERINGS ' WKS-NOMBRE-CURSO-1                       
045700             ' AND ' WKS-NOMBRE-CURSO-2                                   
045800             ' HAVE THE SAME EXAM TIME'                                   
045900             DELIMITED BY SIZE INTO WKS-MOTIVO-RECHAZO                    
046000         MOVE 'S' TO WKS-SW-RECHAZADA                                     
046100     END-IF                                                               
046200 223-COMPARA-EXAMEN-E. EXIT.                                              
046300*                                                                         
046400* MISMO PATRON QUE 223-COMPARA-EXAMEN, PERO COMPARANDO EL                 
046500* COURSE-ID DE LAS DOS OFERTAS EN LUGAR DE LA FECHA DE EXAMEN             
046600 224-COMPARA-DUPLICADA SECTION.                                           
046700* MISMO RESGUARDO QUE EN 223-COMPARA-EXAMEN CONTRA LA                     
046800* COMPARACION DE LA OFERTA CONSIGO MISMA                                  
046900     IF IDX-OFERTA-2 NOT = IDX-OFERTA                                     
047000         IF CSE-COURSE-ID(IDX-OFERTA) =                                   
047100             CSE-COURSE-ID(IDX-OFERTA-2)                                  
047200*         EL MISMO CURSO APARECE DOS VECES EN LA SOLICITUD                
047300         MOVE CSE-COURSE-ID(IDX-OFERTA) TO WKS-BUSCA-COURSE-ID            
047400         PERFORM 260-BUSCA-CURSO THRU 260-BUSCA-CURSO-E                   
047500         MOVE WKS-BUSCA-COURSE-NAME TO WKS-NOMBRE-CURSO-1                 
047600         STRING WKS-NOMBRE-CURSO-1                                        
047700             ' IS REQUESTED TO BE TAKEN TWICE'                            
047800             DELIMITED BY SIZE INTO WKS-MOTIVO-RECHAZO                    
047900         MOVE 'S' TO WKS-SW-RECHAZADA                                     
048000     END-IF                                                               
048100 224-COMPARA-DUPLICADA-E. EXIT.                                           
048200*                                                                         
048300* 230-VALIDA-CARGA-UNIDADES  (REGLA DE NEGOCIO 5)                         
048400* SUMA LAS UNIDADES DE TODAS LAS OFERTAS SOLICITADAS Y LAS                
048500* COMPARA CONTRA EL GPA DEL ESTUDIANTE (14/16/20 SEGUN BITACORA)          
048600 230-VALIDA-CARGA-UNIDADES SECTION.                                       
048700* PRIMERO SE SUMAN LAS UNIDADES DE TODAS LAS OFERTAS DE LA                
048800* SOLICITUD, DESPUES SE COMPARA LA SUMA CONTRA EL GPA                     
048900* SE REUTILIZA WKS-UNIDADES-SOLICITADAS, YA ESTA EN CERO                  
049000* DESDE 200-PROCESA-SOLICITUDES, PERO SE VUELVE A PONER EN                
049100* CERO AQUI POR SI ALGUN DIA ESTE PARRAFO SE LLAMA DOS VECES              
049200     MOVE ZERO TO WKS-UNIDADES-SOLICITADAS.                               
049300     PERFORM 230-SUMA-UNIDADES THRU 230-SUMA-UNIDADES-E                   
049400         VARYING IDX-OFERTA FROM 1 BY 1                                   
049500             UNTIL IDX-OFERTA > ER-OFFERING-COUNT.                        
049600* ACCION 'G' = OBTENER GPA; EEDR5002 LO CALCULA DEL                       
049700* TRANSCRIPT YA CARGADO EN 200-PROCESA-SOLICITUDES                        
049800     MOVE 'G' TO PARM-ACCION.                                             
049900     CALL 'EEDR5002' USING PARM-STUDENT-AREA.                             
050000     MOVE PARM-GPA TO WKS-GPA-ESTUDIANTE.                                 
050100     MOVE WKS-GPA-ESTUDIANTE TO WKS-GPA-EDITADO.                          
050200* TRES TOPES SEGUN EL GPA: MENOS DE 12 PUNTOS NO PUEDE PASAR              
050300* DE 14 UNIDADES, MENOS DE 16 PUNTOS NO PUEDE PASAR DE 16,                
050400* Y NADIE PASA DE 20 UNIDADES SIN IMPORTAR EL GPA (VER                    
050500* BITACORA 2001-06-25, SOL-01040)                                         
050600     IF (WKS-GPA-ESTUDIANTE < 12.00 AND                                   
050700         WKS-UNIDADES-SOLICITADAS > 14)                                   
050800         OR (WKS-GPA-ESTUDIANTE < 16.00 AND                               
050900         WKS-UNIDADES-SOLICITADAS > 16)                                   
051000         OR (WKS-UNIDADES-SOLICITADAS > 20)                               
051100* WKS-UNIDADES-SOLICITADAS ES COMP, EL STRING DE ABAJO SOLO               
051200* ACEPTA OPERANDOS USAGE DISPLAY; SE EDITA A WKS-UNIDADES-                
051300* EDITADO IGUAL QUE EL GPA SE EDITA A WKS-GPA-EDITADO                     
051400     MOVE WKS-UNIDADES-SOLICITADAS TO WKS-UNIDADES-EDITADO                
051500     STRING 'NUMBER OF UNITS (' WKS-UNIDADES-EDITADO                      
051600             ') REQUESTED DOES NOT MATCH GPA OF '                         
051700             WKS-GPA-EDITADO                                              
051800             DELIMITED BY SIZE INTO WKS-MOTIVO-RECHAZO                    
051900     MOVE 'S' TO WKS-SW-RECHAZADA                                         
052000     END-IF.                                                              
052100 230-VALIDA-CARGA-UNIDADES-E. EXIT.                                       
052200*                                                                         
052300* SUMA LAS UNIDADES DE UNA OFERTA, BUSCANDO EL CURSO POR                  
052400* SEARCH ALL EN LA TABLA EN MEMORIA                                       
052500 230-SUMA-UNIDADES SECTION.                                               
052600     SEARCH ALL COURSE-ENTRY                                              
052700         WHEN TBL-COURSE-ID(IDX-COURSE) =                                 
052800             CSE-COURSE-ID(IDX-OFERTA)                                    
052900         ADD TBL-COURSE-UNITS(IDX-COURSE)                                 
053000             TO WKS-UNIDADES-SOLICITADAS                                  
053100     END-SEARCH.                                                          
053200 230-SUMA-UNIDADES-E. EXIT.                                               
053300*                                                                         
053400* 240-PUBLICA-ACEPTADA                                                    
053500* TODAS LAS VALIDACIONES PASARON: SE PUBLICA CADA OFERTA EN EL            
053600* PERIODO ACTUAL DEL ESTUDIANTE (VIA EEDR5002) Y SE ESCRIBE EL            
053700* RESULTADO 'A' (BATCH FLOW 6)                                            
053800 240-PUBLICA-ACEPTADA SECTION.                                            
053900* PUBLICA CADA OFERTA DE LA SOLICITUD, UNA POR UNA                        
054000     PERFORM 240-PUBLICA-UNA-OFERTA THRU 240-PUBLICA-UNA-OFERTA-E         
054100         VARYING IDX-OFERTA FROM 1 BY 1                                   
054200             UNTIL IDX-OFERTA > ER-OFFERING-COUNT.                        
054300* UN SOLO REGISTRO 'A' POR SOLICITUD, NO UNO POR OFERTA                   
054400     MOVE ER-STUDENT-ID TO RES-STUDENT-ID.                                
054500* RES-STATUS 'A' = ACEPTADA, RES-REASON QUEDA EN BLANCO                   
054600* PORQUE NO HAY MOTIVO DE RECHAZO QUE REPORTAR                            
054700     MOVE 'A' TO RES-STATUS.                                              
054800     MOVE SPACES TO RES-REASON.                                           
054900     WRITE ENROLLMENT-RESULT-RECORD.                                      
055000* MISMO TRATO QUE FS-SOLICIT/FS-CURSOM EN 100-APERTURA-ARCHIVOS,          
055100* PERO AQUI NO HAY SWITCH QUE APAGAR: LA SOLICITUD YA SE                  
055200* PROCESO, SOLO SE AVISA AL OPERADOR SI LA ESCRITURA FALLO                
055300     IF FS-RESULT NOT = '00'                                              
055400         DISPLAY 'EEDR5001-E240 ERROR ESCRITURA RESULT '                  
055500             FS-RESULT UPON CONSOLE                                       
055600     END-IF.                                                              
055700     ADD 1 TO WKS-CNT-ACEPTADAS.                                          
055800 240-PUBLICA-ACEPTADA-E. EXIT.                                            
055900*                                                                         
056000* ACCION 'A' = ACTUALIZAR MATRICULA; EEDR5002 AGREGA LA                   
056100* OFERTA AL PERIODO ACTUAL DEL ESTUDIANTE (EDACTUA)                       
056200 240-PUBLICA-UNA-OFERTA SECTION.                                          
056300* SE PASA EL CURSO Y LA SECCION, EEDR5002 ESCRIBE EL                      
056400* REGISTRO EN ACTUALM POR SU CUENTA                                       
056500     MOVE CSE-COURSE-ID(IDX-OFERTA) TO PARM-COURSE-ID.                    
056600     MOVE CSE-SECTION(IDX-OFERTA)   TO PARM-SECTION.                      
056700     MOVE 'A' TO PARM-ACCION.                                             
056800     CALL 'EEDR5002' USING PARM-STUDENT-AREA.                             
056900 240-PUBLICA-UNA-OFERTA-E. EXIT.                                          
057000*                                                                         
057100* 250-PUBLICA-RECHAZADA                                                   
057200* UNA VALIDACION FALLO: NO SE PUBLICA NADA, SE ESCRIBE EL                 
057300* RESULTADO 'R' CON EL MOTIVO DE LA PRIMERA VIOLACION (BATCH              
057400* FLOW 6, RAMA DE RECHAZO)                                                
057500 250-PUBLICA-RECHAZADA SECTION.                                           
057600* NO SE LLAMA A EEDR5002 CON ACCION 'A': NINGUNA OFERTA DE                
057700* LA SOLICITUD QUEDA MATRICULADA                                          
057800     MOVE ER-STUDENT-ID TO RES-STUDENT-ID.                                
057900* RES-STATUS 'R' = RECHAZADA                                              
058000     MOVE 'R' TO RES-STATUS.                                              
058100* WKS-MOTIVO-RECHAZO QUEDA ARMADO DESDE LA PRIMERA REGLA QUE              
058200* RECHAZO LA SOLICITUD; NO SE ACUMULAN VARIOS MOTIVOS                     
058300     MOVE WKS-MOTIVO-RECHAZO TO RES-REASON.                               
058400     WRITE ENROLLMENT-RESULT-RECORD.                                      
058500* MISMA REVISION QUE EN 240-PUBLICA-ACEPTADA, EL RECHAZO YA               
058600* QUEDO DECIDIDO, SOLO SE REPORTA SI FALLO LA ESCRITURA                   
058700     IF FS-RESULT NOT = '00'                                              
058800         DISPLAY 'EEDR5001-E250 ERROR ESCRITURA RESULT '                  
058900             FS-RESULT UPON CONSOLE                                       
059000     END-IF.                                                              
059100     ADD 1 TO WKS-CNT-RECHAZADAS.                                         
059200 250-PUBLICA-RECHAZADA-E. EXIT.                                           
059300*                                                                         
059400* 260-BUSCA-CURSO                                                         
059500* RESUELVE WKS-BUSCA-COURSE-ID AL NOMBRE DE CURSO VIA SEARCH ALL          
059600* SOBRE LA TABLA EN MEMORIA, DEJANDOLO EN WKS-BUSCA-COURSE-NAME.          
059700* USADO PARA REDACTAR LOS MOTIVOS DE RECHAZO (REGLAS 1-4)                 
059800* SIEMPRE CON COURSE-NAME, NUNCA CON EL ID                                
059900 260-BUSCA-CURSO SECTION.                                                 
060000* SE LIMPIA PRIMERO PORQUE SEARCH ALL NO TOCA EL CAMPO DE                 
060100* SALIDA SI LA CLAVE NO APARECE EN LA TABLA                               
060200     MOVE SPACES TO WKS-BUSCA-COURSE-NAME.                                
060300* COURSE-ENTRY ESTA ORDENADA POR TBL-COURSE-ID (VER ASCENDING             
060400* KEY EN EDCURTB), POR ESO EL SEARCH ALL ES VALIDO AQUI                   
060500     SEARCH ALL COURSE-ENTRY                                              
060600         WHEN TBL-COURSE-ID(IDX-COURSE) = WKS-BUSCA-COURSE-ID             
060700         MOVE TBL-COURSE-NAME(IDX-COURSE) TO WKS-BUSCA-COURSE-NAME        
060800     END-SEARCH.                                                          
060900 260-BUSCA-CURSO-E. EXIT.                                                 
061000*                                                                         
061100* 140-ESTADISTICAS                                                        
061200* REPORTE DE FIN DE CORRIDA: TOTALES DE SOLICITUDES PROCESADAS,           
061300* ACEPTADAS Y RECHAZADAS (REPORTS)                                        
061400 140-ESTADISTICAS SECTION.                                                
061500* TODO ESTE PARRAFO VA UPON CONSOLE, NO AL SYSOUT, PARA QUE               
061600* EL OPERADOR DE LA CORRIDA LO VEA DE UNA VEZ EN LA CONSOLA               
061700     DISPLAY ' ' UPON CONSOLE.                                            
061800     DISPLAY '================================================'           
061900         UPON CONSOLE.                                                    
062000     DISPLAY 'EEDR5001 - ESTADISTICAS DE LA CORRIDA' UPON CONSOLE.        
062100* CCYYMMDD, VER BITACORA 1998-12-01 SOBRE LA REVISION DEL                 
062200* MILENIO PARA ESTE CAMPO                                                 
062300     DISPLAY 'FECHA DE LA CORRIDA . . . . : '                             
062400         WKS-FECHA-CORRIDA-R UPON CONSOLE.                                
062500     DISPLAY 'SOLICITUDES PROCESADAS . . . : '                            
062600         WKS-CNT-PROCESADAS UPON CONSOLE.                                 
062700     DISPLAY 'SOLICITUDES ACEPTADAS . . . : '                             
062800         WKS-CNT-ACEPTADAS UPON CONSOLE.                                  
062900     DISPLAY 'SOLICITUDES RECHAZADAS . . . : '                            
063000         WKS-CNT-RECHAZADAS UPON CONSOLE.                                 
063100     DISPLAY '================================================'           
063200         UPON CONSOLE.                                                    
063300 140-ESTADISTICAS-E. EXIT.                                                
063400*                                                                         
063500* 150-CIERRA-ARCHIVOS                                                     
063600* CIERRA LOS ARCHIVOS PROPIOS Y AVISA A EEDR5002 QUE CIERRE               
063700* LOS SUYOS                                                               
063800 150-CIERRA-ARCHIVOS SECTION.                                             
063900* ACCION 'F' = FINALIZAR; SE AVISA A EEDR5002 ANTES DE CERRAR             
064000* LOS ARCHIVOS PROPIOS, PARA QUE CIERRE ACTUALM PRIMERO                   
064100     MOVE 'F' TO PARM-ACCION.                                             
064200     CALL 'EEDR5002' USING PARM-STUDENT-AREA.                             
064300     CLOSE SOLICIT                                                        
064400         CURSOM                                                           
064500         RESULT.                                                          
064600 150-CIERRA-ARCHIVOS-E. EXIT.                                             
