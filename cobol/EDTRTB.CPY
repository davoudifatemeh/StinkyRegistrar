000100***************************************************************           
000200* EDTRTB   -  TABLA EN MEMORIA DEL HISTORIAL ACADEMICO           *        
000300* APLICACION  : EDUCACION                                        *        
000400* USADO POR   : EEDR5002                                         *        
000500* DESCRIPCION : TABLA CARGADA COMPLETA AL RECIBIR LA PRIMERA     *        
000600*             : SOLICITUD (ARCHIVO TRANSCR ES SECUENCIAL, NO     *        
000700*             : TIENE CLAVE DE ACCESO DIRECTO). RECORRIDA CON    *        
000800*             : PERFORM VARYING PARA FILTRAR LAS FILAS DEL       *        
000900*             : ESTUDIANTE EN TURNO. VIVE APARTE DE EDTRANS      *        
001000*             : PARA NO COMPARTIR MEMORIA CON EL BUFFER DEL      *        
001100*             : FD DE TRANSCR.                                   *        
001200*--------------------------------------------------------------   EEDR1986
001300* 1986-03-18  EEDR  SOL-00417  CREACION DEL COPYBOOK              EEDR1986
001400***************************************************************           
001500 01  TRANSCRIPT-TABLE.                                                    
001600     05  TRANSCRIPT-TOTAL           PIC 9(04) COMP.                       
001700     05  TRANSCRIPT-ENTRY OCCURS 2000 TIMES                               
001800        INDEXED BY IDX-TRANS.                                             
001900         10  TBL-TR-STUDENT-ID      PIC X(04).                            
002000         10  TBL-TR-TERM-ID         PIC X(06).                            
002100         10  TBL-TR-COURSE-ID       PIC X(04).                            
002200         10  TBL-TR-GRADE  PIC S9(02)V9(02) COMP-3.                       
