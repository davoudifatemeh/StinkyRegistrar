000100***************************************************************           
000200* EDRSLTA  -  RESULTADO DE LA SOLICITUD DE INSCRIPCION           *        
000300* APLICACION  : EDUCACION                                        *        
000400* USADO POR   : EEDR5001                                         *        
000500* DESCRIPCION : UN REGISTRO POR SOLICITUD PROCESADA, CON EL      *        
000600*             : ESTADO (ACEPTADA/RECHAZADA) Y LA RAZON DE        *        
000700*             : RECHAZO CUANDO APLICA.                           *        
000800*--------------------------------------------------------------   EEDR1986
000900* 1986-03-18  EEDR  SOL-00417  CREACION DEL COPYBOOK              EEDR1986
001000***************************************************************           
001100 01  ENROLLMENT-RESULT-RECORD.                                            
001200     05  RES-STUDENT-ID             PIC X(04).                            
001300     05  RES-STATUS                 PIC X(01).                            
001400        88  RES-ACCEPTED           VALUE 'A'.                             
001500        88  RES-REJECTED           VALUE 'R'.                             
001600     05  RES-REASON                 PIC X(80).                            
