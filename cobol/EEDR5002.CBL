000100******************************************************************        
000200* FECHA       : 03/18/1986                                       *        
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *        
000400* APLICACION  : EDUCACION                                        *        
000500* PROGRAMA    : EEDR5002, SERVICIOS DE TRANSCRIPT Y GPA          *        
000600* TIPO        : BATCH (SUBPROGRAMA, CALLED)                      *        
000700* DESCRIPCION : ATIENDE LAS SOLICITUDES DE EEDR5001 SOBRE EL     *        
000800*             : EXPEDIENTE ACADEMICO DE UN ESTUDIANTE: CARGA     *        
000900*             : SU HISTORIAL, CALCULA EL PROMEDIO (GPA)          *        
001000*             : PONDERADO POR UNIDADES, VERIFICA SI UN CURSO     *        
001100*             : FUE APROBADO, Y PUBLICA LAS OFERTAS ACEPTADAS    *        
001200*             : EN LA MATRICULA DEL PERIODO ACTUAL               *        
001300* ARCHIVOS    : EDUC.MATRICULA.ALUMNOS   (ENTRADA)               *        
001400*             : EDUC.MATRICULA.TRANSCR   (ENTRADA)               *        
001500*             : EDUC.MATRICULA.CURSOS    (ENTRADA)               *        
001600*             : EDUC.MATRICULA.ACTUALM   (SALIDA)                *        
001700* PROGRAMA(S) : NINGUNO (LLAMADO POR EEDR5001)                   *        
001800*-----------------------------------------------------------------        
001900* BITACORA DE CAMBIOS                                                     
002000* 1986-03-18  EDR   SOL-00417  VERSION ORIGINAL DEL PROGRAMA      EEDR1986
002100* 1987-11-02  EDR   SOL-00501  SE AGREGA VERIFICA-APROBADO        EEDR1987
002200*             :               PARA LA REGLA DE PRERREQUISITOS             
002300* 1990-04-11  MCH   SOL-00610  SE AGREGA PUBLICA-CURSO-ACTUAL     EEDR1990
002400*             :               (ESCRITURA DE ACTUALM)                      
002500* 1994-08-22  JLV   SOL-00722  EL CALCULO DE GPA SE PONDERA       EEDR1994
002600*             :               POR UNIDADES DE CADA CURSO,                 
002700*             :               YA NO POR SIMPLE PROMEDIO                   
002800* 1998-12-01  RSM   SOL-00902  REVISION FECHA DEL MILENIO -       EEDR1998
002900*             :               SIN CAMPOS DE FECHA EN ESTE                 
003000*             :               PROGRAMA, SOLO SE CERTIFICA OK              
003100* 1999-02-18  RSM   SOL-00915  PRUEBAS DE FIN DE SIGLO OK         EEDR1999
003200* 2002-03-05  DCH   SOL-01065  SE AGREGA RETURN-CODE 10 SI EL     EEDR2002
003300*             :               ESTUDIANTE NO EXISTE EN ALUMNOM             
003400* 2004-01-14  DCH   SOL-01130  TABLA DE CURSOS PROPIA PARA NO     EEDR2004
003500*             :               DEPENDER DEL ORDEN DE LOS CALLS             
003600******************************************************************        
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID.    EEDR5002.                                                 
003900 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.                               
004000 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - EDUCACION.                     
004100 DATE-WRITTEN.  03/18/1986.                                               
004200* DATE-COMPILED SE DEJA EN BLANCO, EL COMPILADOR LO LLENA                 
004300 DATE-COMPILED.                                                           
004400 SECURITY.      CONFIDENCIAL - USO INTERNO UNIVERSITARIO.                 
004500*                                                                         
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800* CLASE NUM-VALIDA NO SE USA EN ESTA VERSION, SE DEJA                     
004900* DECLARADA POR CONVENCION DE LA CASA                                     
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS NUM-VALIDA IS '0' THRU '9'.                                    
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500* LOS CUATRO ARCHIVOS DE ESTE SUBPROGRAMA, LOS NOMBRES LOGICOS            
005600* SE RESUELVEN EN EL JCL, NUNCA A UNA RUTA FISICA AQUI                    
005700     SELECT ALUMNOM ASSIGN TO ALUMNOM                                     
005800         FILE STATUS IS FS-ALUMNOM.                                       
005900*     TRANSCR ES EL EXPEDIENTE COMPLETO, SE LEE UNA SOLA VEZ              
006000     SELECT TRANSCR ASSIGN TO TRANSCR                                     
006100         FILE STATUS IS FS-TRANSCR.                                       
006200*     CURSOM AQUI ES COPIA PROPIA, NO COMPARTE FD CON EEDR5001            
006300     SELECT CURSOM  ASSIGN TO CURSOM                                      
006400         FILE STATUS IS FS-CURSOM.                                        
006500*     ACTUALM ES EL UNICO ARCHIVO DE SALIDA DE ESTE PROGRAMA              
006600     SELECT ACTUALM ASSIGN TO ACTUALM                                     
006700         FILE STATUS IS FS-ACTUALM.                                       
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000*                   ARCHIVO MAESTRO DE ESTUDIANTES                        
007100*                   SOLO SE LEE, NO SE ESCRIBE DESDE AQUI                 
007200 FD  ALUMNOM.                                                             
007300 COPY EDALUMN.                                                            
007400*                   ARCHIVO DE HISTORIAL ACADEMICO                        
007500*                   UNA FILA POR CURSO TOMADO, TODOS LOS                  
007600*                   PERIODOS ANTERIORES DEL ESTUDIANTE                    
007700 FD  TRANSCR.                                                             
007800 COPY EDTRANS.                                                            
007900*                   ARCHIVO MAESTRO DE CURSOS (PROPIA COPIA,              
008000*                   VER BITACORA 2004-01-14)                              
008100 FD  CURSOM.                                                              
008200 COPY EDCURSM.                                                            
008300*                   MATRICULA DEL PERIODO ACTUAL (SALIDA)                 
008400*                   SOLO SE ESCRIBE, NUNCA SE LEE DE VUELTA               
008500 FD  ACTUALM.                                                             
008600 COPY EDACTUA.                                                            
008700 WORKING-STORAGE SECTION.                                                 
008800*                     TABLAS EN MEMORIA, CARGADAS UNA SOLA VEZ            
008900*                     (VIVEN APARTE DE LOS FD, VER COPYBOOKS)             
009000*                     EN 100-ABRE-ARCHIVOS, ACCION 'O'                    
009100*                     CATALOGO DE ESTUDIANTES (EDALUTB)                   
009200 COPY EDALUTB.                                                            
009300*                     HISTORIAL ACADEMICO COMPLETO (EDTRTB)               
009400 COPY EDTRTB.                                                             
009500*                     CATALOGO DE CURSOS (EDCURTB)                        
009600 COPY EDCURTB.                                                            
009700*                     VARIABLES DE ESTADO DE ARCHIVO                      
009800*                     SE REVISAN DESPUES DE CADA OPEN/READ/WRITE          
009900 01  FS-ALUMNOM                   PIC X(02) VALUE ZEROS.                  
010000     88  FS-ALUMNOM-OK                      VALUE '00'.                   
010100*                     '10' ES FIN DE ARCHIVO, SE USA EN LAS               
010200*                     PERFORM...UNTIL DE 100-ABRE-ARCHIVOS                
010300 01  FS-TRANSCR                   PIC X(02) VALUE ZEROS.                  
010400     88  FS-TRANSCR-OK                      VALUE '00'.                   
010500 01  FS-CURSOM                    PIC X(02) VALUE ZEROS.                  
010600     88  FS-CURSOM-OK                       VALUE '00'.                   
010700 01  FS-ACTUALM                   PIC X(02) VALUE ZEROS.                  
010800     88  FS-ACTUALM-OK                      VALUE '00'.                   
010900*                     ESTUDIANTE CARGADO POR LA ACCION 'C'                
011000*                     (ITEM 77, VIDA DE UNA SOLA LLAMADA)                 
011100*                     LO USAN 300/310 PARA FILTRAR                        
011200*                     TRANSCRIPT-TABLE POR ESTE ESTUDIANTE                
011300 77  WKS-ESTUDIANTE-ACTUAL        PIC X(04) VALUE SPACES.                 
011400*                     ACUMULADORES DEL CALCULO DE GPA (REGLA 6)           
011500*                     PRODUCTO = NOTA POR UNIDADES, SE DIVIDE             
011600*                     ENTRE LAS UNIDADES PARA EL PROMEDIO                 
011700 01  WKS-ACUM-GPA.                                                        
011800     05  WKS-ACUM-PRODUCTO   PIC S9(07)V9(02) COMP-3 VALUE ZERO.          
011900     05  WKS-ACUM-UNIDADES          PIC 9(05) COMP VALUE ZERO.            
012000     05  FILLER                     PIC X(02).                            
012100*                     SWITCH DE CURSO APROBADO (ACCION 'P')               
012200*                     (ITEM 77, VIDA DE UNA SOLA LLAMADA)                 
012300 77  WKS-SW-CURSO-APROBADO        PIC X(01) VALUE 'N'.                    
012400     88  WKS-EL-CURSO-ESTA-APROBADO       VALUE 'S'.                      
012500*                     AREA DE UNIDADES DEL CURSO EN TURNO                 
012600*                     (REDEFINIDA PARA VALIDACION DE UNIDADES)            
012700*                     SE USA DE PASO EN 301-ACUMULA-UNA-NOTA              
012800 01  WKS-UNIDADES-CURSO           PIC 9(02) VALUE ZERO.                   
012900 01  WKS-UNIDADES-CURSO-R REDEFINES                                       
013000    WKS-UNIDADES-CURSO.                                                   
013100     05  WKS-UNIDADES-CURSO-N        PIC 9(02).                           
013200*                     AREA RECIBIDA DE EEDR5001 VIA CALL; AQUI            
013300*                     PARM-ACCION DECIDE CUAL PARRAFO ATIENDE             
013400 LINKAGE SECTION.                                                         
013500 COPY EDPARM.                                                             
013600 PROCEDURE DIVISION USING PARM-STUDENT-AREA.                              
013700******************************************************************        
013800* 000-PRINCIPAL                                                           
013900* DESPACHA SEGUN PARM-ACCION RECIBIDA DE EEDR5001                         
014000******************************************************************        
014100 000-PRINCIPAL SECTION.                                                   
014200* SE LIMPIA EL RETURN-CODE EN CADA LLAMADA, EL PARRAFO QUE                
014300* ATIENDA LO VUELVE A PONER EN 10 SI ALGO SALE MAL                        
014400     MOVE 0 TO PARM-RETURN-CODE.                                          
014500* UN WHEN POR CADA VALOR POSIBLE DE PARM-ACCION, DEFINIDOS                
014600* COMO 88-LEVELS EN EDPARM (PARM-ABRE, PARM-CARGA, ETC)                   
014700     EVALUATE TRUE                                                        
014800*     ACCION 'O': APERTURA Y CARGA DE TABLAS, UNA SOLA VEZ                
014900         WHEN PARM-ABRE                                                   
015000             PERFORM 100-ABRE-ARCHIVOS THRU                               
015100                 100-ABRE-ARCHIVOS-E                                      
015200*     ACCION 'C': FIJA EL ESTUDIANTE EN TURNO                             
015300         WHEN PARM-CARGA                                                  
015400             PERFORM 200-CARGA-TRANSCRIPT THRU                            
015500                 200-CARGA-TRANSCRIPT-E                                   
015600*     ACCION 'G': CALCULA EL GPA DEL ESTUDIANTE EN TURNO                  
015700         WHEN PARM-CALCULA-GPA                                            
015800             PERFORM 300-CALCULA-GPA THRU 300-CALCULA-GPA-E               
015900*     ACCION 'P': RESPONDE SI UN CURSO YA FUE APROBADO                    
016000         WHEN PARM-VERIFICA-APROBADO                                      
016100             PERFORM 310-VERIFICA-APROBADO THRU                           
016200                 310-VERIFICA-APROBADO-E                                  
016300*     ACCION 'A': PUBLICA UNA OFERTA ACEPTADA EN ACTUALM                  
016400         WHEN PARM-PUBLICA                                                
016500             PERFORM 400-PUBLICA-CURSO-ACTUAL THRU                        
016600                 400-PUBLICA-CURSO-ACTUAL-E                               
016700*     ACCION 'F': CIERRE DE ARCHIVOS AL FINAL DE LA CORRIDA               
016800         WHEN PARM-CIERRA                                                 
016900             PERFORM 500-CIERRA-ARCHIVOS THRU                             
017000                 500-CIERRA-ARCHIVOS-E                                    
017100     END-EVALUATE.                                                        
017200* GOBACK Y NO STOP RUN, ESTE PROGRAMA ES UN SUBPROGRAMA CALLED            
017300     GOBACK.                                                              
017400 000-PRINCIPAL-E. EXIT.                                                   
017500*                                                                         
017600* 100-ABRE-ARCHIVOS                                                       
017700* ABRE LOS CUATRO ARCHIVOS PROPIOS Y CARGA LAS TRES TABLAS EN             
017800* MEMORIA (ESTUDIANTES, TRANSCRIPT Y CURSOS) - SE HACE UNA SOLA           
017900* VEZ, AL RECIBIR LA ACCION 'O' DESDE 100-APERTURA-ARCHIVOS DE            
018000* EEDR5001                                                                
018100 100-ABRE-ARCHIVOS SECTION.                                               
018200* LOS CUATRO ARCHIVOS PROPIOS DE ESTE SUBPROGRAMA, EN UN SOLO             
018300* OPEN (NO SON LOS MISMOS FD QUE LOS DE EEDR5001)                         
018400     OPEN INPUT  ALUMNOM                                                  
018500         INPUT  TRANSCR                                                   
018600         INPUT  CURSOM                                                    
018700         OUTPUT ACTUALM.                                                  
018800* UN SOLO IF PARA LOS CUATRO, SI CUALQUIERA FALLA SE REPORTA              
018900* RETURN-CODE 10 A EEDR5001 Y NO SE SIGUE CARGANDO NADA                   
019000     IF FS-ALUMNOM NOT = '00' OR FS-TRANSCR NOT = '00'                    
019100         OR FS-CURSOM NOT = '00' OR FS-ACTUALM NOT = '00'                 
019200         DISPLAY 'EEDR5002-E200 ERROR APERTURA DE ARCHIVOS'               
019300             UPON CONSOLE                                                 
019400         MOVE 10 TO PARM-RETURN-CODE                                      
019500     END-IF.                                                              
019600* SE CARGAN LAS TRES TABLAS EN MEMORIA DE UNA SOLA VEZ, ANTES             
019700* DE LA PRIMERA SOLICITUD DE EEDR5001; 499/1999/199 SON LOS               
019800* TOPES DE CADA OCCURS (VER LOS COPYBOOKS EDALUTB/EDTRTB/EDCURTB)         
019900*     PRIMERA TABLA: MAESTRO DE ESTUDIANTES, TOPE 499                     
020000     MOVE ZERO TO STUDENT-TOTAL.                                          
020100     PERFORM 110-LEE-UN-ESTUDIANTE THRU                                   
020200         110-LEE-UN-ESTUDIANTE-E                                          
020300         UNTIL FS-ALUMNOM = '10' OR STUDENT-TOTAL > 499.                  
020400*     SEGUNDA TABLA: HISTORIAL ACADEMICO, TOPE 1999 (ES LA                
020500*     MAS GRANDE DE LAS TRES, UN RENGLON POR CURSO TOMADO)                
020600     MOVE ZERO TO TRANSCRIPT-TOTAL.                                       
020700     PERFORM 120-LEE-UN-TRANSCRIPT THRU                                   
020800         120-LEE-UN-TRANSCRIPT-E                                          
020900         UNTIL FS-TRANSCR = '10' OR TRANSCRIPT-TOTAL > 1999.              
021000*     TERCERA TABLA: CATALOGO DE CURSOS, TOPE 199                         
021100     MOVE ZERO TO COURSE-TOTAL.                                           
021200     PERFORM 130-LEE-UN-CURSO THRU 130-LEE-UN-CURSO-E                     
021300         UNTIL FS-CURSOM = '10' OR COURSE-TOTAL > 199.                    
021400 100-ABRE-ARCHIVOS-E. EXIT.                                               
021500*                                                                         
021600* FIN DE ARCHIVO SALTA DIRECTO A LA SALIDA (GO TO), AL ESTILO             
021700* DE LECTURA SECUENCIAL DE LA CASA                                        
021800 110-LEE-UN-ESTUDIANTE SECTION.                                           
021900* LECTURA SECUENCIAL SIMPLE, UN RENGLON POR VEZ HASTA FIN                 
022000* DE ARCHIVO; 100-ABRE-ARCHIVOS PONE EL TOPE DE LA TABLA                  
022100     READ ALUMNOM                                                         
022200         AT END                                                           
022300             MOVE '10' TO FS-ALUMNOM                                      
022400             GO TO 110-LEE-UN-ESTUDIANTE-E                                
022500     END-READ.                                                            
022600* SOLO SE GUARDA EL ID Y EL NOMBRE, ES LO UNICO QUE NECESITA              
022700* 200-CARGA-TRANSCRIPT PARA RESOLVER PARM-STUDENT-NAME                    
022800     ADD 1 TO STUDENT-TOTAL.                                              
022900     MOVE STUDENT-ID   TO TBL-STUDENT-ID(STUDENT-TOTAL).                  
023000     MOVE STUDENT-NAME TO TBL-STUDENT-NAME(STUDENT-TOTAL).                
023100 110-LEE-UN-ESTUDIANTE-E. EXIT.                                           
023200*                                                                         
023300* MISMO PATRON DE LECTURA SECUENCIAL QUE 110, SOLO CAMBIA EL              
023400* ARCHIVO Y LOS CAMPOS QUE SE ACOMODAN EN LA TABLA                        
023500 120-LEE-UN-TRANSCRIPT SECTION.                                           
023600* MISMO GO TO AL FIN DE ARCHIVO QUE 110, NADA MAS CAMBIA                  
023700* EL NOMBRE DEL ARCHIVO Y EL INDICADOR DE STATUS                          
023800     READ TRANSCR                                                         
023900         AT END                                                           
024000             MOVE '10' TO FS-TRANSCR                                      
024100             GO TO 120-LEE-UN-TRANSCRIPT-E                                
024200     END-READ.                                                            
024300* SE GUARDA TODA LA FILA: ESTUDIANTE, PERIODO, CURSO Y NOTA,              
024400* LA NECESITA 300/310 PARA GPA Y VERIFICACION DE APROBADO                 
024500     ADD 1 TO TRANSCRIPT-TOTAL.                                           
024600     MOVE TR-STUDENT-ID TO TBL-TR-STUDENT-ID(TRANSCRIPT-TOTAL).           
024700     MOVE TR-TERM-ID    TO TBL-TR-TERM-ID(TRANSCRIPT-TOTAL).              
024800     MOVE TR-COURSE-ID  TO TBL-TR-COURSE-ID(TRANSCRIPT-TOTAL).            
024900     MOVE TR-GRADE      TO TBL-TR-GRADE(TRANSCRIPT-TOTAL).                
025000 120-LEE-UN-TRANSCRIPT-E. EXIT.                                           
025100*                                                                         
025200* TERCERA Y ULTIMA TABLA: EL MAESTRO DE CURSOS, PROPIA COPIA              
025300* DE ESTE PROGRAMA (BITACORA 2004-01-14)                                  
025400 130-LEE-UN-CURSO SECTION.                                                
025500     READ CURSOM                                                          
025600         AT END                                                           
025700             MOVE '10' TO FS-CURSOM                                       
025800             GO TO 130-LEE-UN-CURSO-E                                     
025900     END-READ.                                                            
026000* SE GUARDAN TODOS LOS CAMPOS DE LA FILA, LOS USAN 221/222                
026100* DE EEDR5001 (PRERREQUISITOS Y UNIDADES DEL CURSO)                       
026200     ADD 1 TO COURSE-TOTAL.                                               
026300     MOVE COURSE-ID          TO TBL-COURSE-ID(COURSE-TOTAL).              
026400     MOVE COURSE-NAME        TO TBL-COURSE-NAME(COURSE-TOTAL).            
026500* LAS UNIDADES SE USAN PARA PONDERAR EL GPA EN 301                        
026600     MOVE COURSE-UNITS       TO TBL-COURSE-UNITS(COURSE-TOTAL).           
026700     MOVE COURSE-PREREQ-COUNT                                             
026800         TO TBL-COURSE-PREREQ-COUNT(COURSE-TOTAL).                        
026900     MOVE COURSE-PREREQ-IDS                                               
027000         TO TBL-COURSE-PREREQ-IDS(COURSE-TOTAL).                          
027100 130-LEE-UN-CURSO-E. EXIT.                                                
027200*                                                                         
027300* 200-CARGA-TRANSCRIPT                                                    
027400* GUARDA EL ESTUDIANTE EN TURNO Y LOCALIZA SU NOMBRE EN LA TABLA          
027500* DE ESTUDIANTES (BATCH FLOW PASO 2). EL EXPEDIENTE EN SI YA              
027600* ESTA COMPLETO EN TRANSCRIPT-TABLE DESDE LA ACCION 'O'                   
027700 200-CARGA-TRANSCRIPT SECTION.                                            
027800* SE FIJA EL ESTUDIANTE EN TURNO; EL TRANSCRIPT EN SI YA ESTA             
027900* COMPLETO EN MEMORIA, AQUI SOLO SE RECUERDA DE QUIEN ES                  
028000     MOVE PARM-STUDENT-ID TO WKS-ESTUDIANTE-ACTUAL.                       
028100     MOVE SPACES TO PARM-STUDENT-NAME.                                    
028200* RETURN-CODE 10 HASTA QUE EL SEARCH ALL LO ENCUENTRE; SI EL              
028300* ESTUDIANTE NO EXISTE EN ALUMNOM, SE QUEDA EN 10 (SOL-01065)             
028400     MOVE 10 TO PARM-RETURN-CODE.                                         
028500     SEARCH ALL STUDENT-ENTRY                                             
028600         WHEN TBL-STUDENT-ID(IDX-STUDENT) = PARM-STUDENT-ID               
028700         MOVE TBL-STUDENT-NAME(IDX-STUDENT) TO PARM-STUDENT-NAME          
028800         MOVE 0 TO PARM-RETURN-CODE                                       
028900     END-SEARCH.                                                          
029000* STUDENT-ENTRY ESTA ORDENADA POR TBL-STUDENT-ID (ASCENDING               
029100* KEY EN EDALUTB), POR ESO EL SEARCH ALL ES VALIDO AQUI                   
029200 200-CARGA-TRANSCRIPT-E. EXIT.                                            
029300*                                                                         
029400* 300-CALCULA-GPA  (REGLA DE NEGOCIO 6)                                   
029500* GPA = SUMA(NOTA * UNIDADES DEL CURSO) / SUMA(UNIDADES), SOBRE           
029600* TODAS LAS FILAS DE TRANSCRIPT-TABLE DEL ESTUDIANTE EN TURNO.            
029700* SIN FILAS, EL GPA SE REPORTA EN CERO (CAE EN EL TRAMO < 12)             
029800 300-CALCULA-GPA SECTION.                                                 
029900* REINICIA LOS DOS ACUMULADORES ANTES DE RECORRER TODA LA                 
030000* TABLA DE TRANSCRIPT, NO SE ARRASTRA NADA DE OTRO ESTUDIANTE             
030100     MOVE ZERO TO WKS-ACUM-PRODUCTO.                                      
030200     MOVE ZERO TO WKS-ACUM-UNIDADES.                                      
030300* RECORRE TODA LA TABLA; 301 DESCARTA LAS FILAS QUE NO SON                
030400* DE ESTE ESTUDIANTE (NO HAY INDICE POR ESTUDIANTE)                       
030500     PERFORM 301-ACUMULA-UNA-NOTA THRU 301-ACUMULA-UNA-NOTA-E             
030600         VARYING IDX-TRANS FROM 1 BY 1                                    
030700             UNTIL IDX-TRANS > TRANSCRIPT-TOTAL.                          
030800* SIN UNIDADES ACUMULADAS (ESTUDIANTE SIN HISTORIAL) EL                   
030900* GPA QUEDA EN CERO, NUNCA SE DIVIDE ENTRE CERO                           
031000     IF WKS-ACUM-UNIDADES > 0                                             
031100         COMPUTE PARM-GPA ROUNDED =                                       
031200             WKS-ACUM-PRODUCTO / WKS-ACUM-UNIDADES                        
031300     ELSE                                                                 
031400         MOVE ZERO TO PARM-GPA                                            
031500     END-IF.                                                              
031600     MOVE 0 TO PARM-RETURN-CODE.                                          
031700 300-CALCULA-GPA-E. EXIT.                                                 
031800*                                                                         
031900* 301-ACUMULA-UNA-NOTA                                                    
032000* UNA FILA DE TRANSCRIPT-TABLE, SOLO SE PROCESA SI ES DEL                 
032100* ESTUDIANTE EN TURNO (WKS-ESTUDIANTE-ACTUAL)                             
032200 301-ACUMULA-UNA-NOTA SECTION.                                            
032300     IF TBL-TR-STUDENT-ID(IDX-TRANS) = WKS-ESTUDIANTE-ACTUAL              
032400         MOVE ZERO TO WKS-UNIDADES-CURSO                                  
032500*     SE BUSCAN LAS UNIDADES DEL CURSO DE ESA FILA; SI EL                 
032600*     CURSO YA NO EXISTE EN EL CATALOGO QUEDA EN CERO                     
032700         SEARCH ALL COURSE-ENTRY                                          
032800             WHEN TBL-COURSE-ID(IDX-COURSE) =                             
032900                 TBL-TR-COURSE-ID(IDX-TRANS)                              
033000             MOVE TBL-COURSE-UNITS(IDX-COURSE)                            
033100                 TO WKS-UNIDADES-CURSO                                    
033200         END-SEARCH                                                       
033300*     PRODUCTO PONDERADO: NOTA POR UNIDADES (BITACORA 1994-08-22)         
033400         COMPUTE WKS-ACUM-PRODUCTO ROUNDED =                              
033500             WKS-ACUM-PRODUCTO +                                          
033600             (TBL-TR-GRADE(IDX-TRANS) * WKS-UNIDADES-CURSO)               
033700         ADD WKS-UNIDADES-CURSO TO WKS-ACUM-UNIDADES                      
033800     END-IF.                                                              
033900 301-ACUMULA-UNA-NOTA-E. EXIT.                                            
034000*                                                                         
034100* 310-VERIFICA-APROBADO  (CONSULTA PARA REGLAS 1 Y 2)                     
034200* UN CURSO ESTA APROBADO SI HAY ALGUNA FILA DE TRANSCRIPT-TABLE           
034300* DEL ESTUDIANTE EN TURNO PARA ESE CURSO CON NOTA >= 10.00                
034400 310-VERIFICA-APROBADO SECTION.                                           
034500* APAGA EL SWITCH ANTES DE BUSCAR; PARM-COURSE-ID YA TRAE EL              
034600* CURSO QUE EEDR5001 QUIERE VERIFICAR (REGLA 1 O 2)                       
034700     MOVE 'N' TO WKS-SW-CURSO-APROBADO.                                   
034800* SE DETIENE EN LA PRIMERA FILA QUE CALIFIQUE, NO HACE FALTA              
034900* SEGUIR BUSCANDO DESPUES DE ENCONTRAR UNA APROBACION                     
035000     PERFORM 311-COMPARA-UNA-NOTA THRU                                    
035100         311-COMPARA-UNA-NOTA-E                                           
035200         VARYING IDX-TRANS FROM 1 BY 1                                    
035300             UNTIL IDX-TRANS > TRANSCRIPT-TOTAL                           
035400             OR WKS-EL-CURSO-ESTA-APROBADO.                               
035500* PARM-APROBADO ES LA RESPUESTA QUE LEE EEDR5001 EN                       
035600* 221/222-VERIFICA-PREREQ, 'S' O 'N' UNICAMENTE                           
035700     IF WKS-EL-CURSO-ESTA-APROBADO                                        
035800         MOVE 'S' TO PARM-APROBADO                                        
035900     ELSE                                                                 
036000         MOVE 'N' TO PARM-APROBADO                                        
036100     END-IF.                                                              
036200     MOVE 0 TO PARM-RETURN-CODE.                                          
036300 310-VERIFICA-APROBADO-E. EXIT.                                           
036400*                                                                         
036500* 311-COMPARA-UNA-NOTA                                                    
036600* CALIFICA SOLO SI LA FILA ES DEL ESTUDIANTE EN TURNO, DEL                
036700* CURSO PEDIDO, Y LA NOTA ES APROBATORIA (>= 10.00)                       
036800 311-COMPARA-UNA-NOTA SECTION.                                            
036900     IF TBL-TR-STUDENT-ID(IDX-TRANS) = WKS-ESTUDIANTE-ACTUAL              
037000         AND TBL-TR-COURSE-ID(IDX-TRANS) = PARM-COURSE-ID                 
037100         AND TBL-TR-GRADE(IDX-TRANS) >= 10.00                             
037200         MOVE 'S' TO WKS-SW-CURSO-APROBADO                                
037300     END-IF.                                                              
037400 311-COMPARA-UNA-NOTA-E. EXIT.                                            
037500*                                                                         
037600* 400-PUBLICA-CURSO-ACTUAL  (POSTING)                                     
037700* ESCRIBE UN REGISTRO DE ACTUALM POR CADA OFERTA ACEPTADA QUE             
037800* EEDR5001 PUBLICA (240-PUBLICA-UNA-OFERTA)                               
037900 400-PUBLICA-CURSO-ACTUAL SECTION.                                        
038000* UNA OFERTA, UN REGISTRO; LO LLAMA EEDR5001 UNA VEZ POR CADA             
038100* OFERTA DE UNA SOLICITUD ACEPTADA, NUNCA PARA RECHAZADAS                 
038200* EL LAYOUT DE CURRENT-TERM-RECORD ES ESTUDIANTE, CURSO Y                 
038300* SECCION UNICAMENTE, VER EDACTUA                                         
038400     MOVE PARM-STUDENT-ID TO CT-STUDENT-ID.                               
038500     MOVE PARM-COURSE-ID  TO CT-COURSE-ID.                                
038600     MOVE PARM-SECTION    TO CT-SECTION.                                  
038700     WRITE CURRENT-TERM-RECORD.                                           
038800* SI LA ESCRITURA FALLA, SE AVISA AL OPERADOR Y SE REGRESA                
038900* RETURN-CODE 10; EEDR5001 NO REVISA ESTE CODIGO HOY, PERO                
039000* QUEDA LISTO PARA CUANDO SE NECESITE (VER BITACORA)                      
039100     IF FS-ACTUALM NOT = '00'                                             
039200         DISPLAY 'EEDR5002-E400 ERROR ESCRITURA ACTUALM '                 
039300             FS-ACTUALM UPON CONSOLE                                      
039400         MOVE 10 TO PARM-RETURN-CODE                                      
039500     END-IF.                                                              
039600 400-PUBLICA-CURSO-ACTUAL-E. EXIT.                                        
039700*                                                                         
039800* 500-CIERRA-ARCHIVOS                                                     
039900* CIERRA LOS CUATRO ARCHIVOS PROPIOS AL TERMINAR LA CORRIDA,              
040000* LLAMADO DESDE 150-CIERRA-ARCHIVOS DE EEDR5001 (ACCION 'F')              
040100 500-CIERRA-ARCHIVOS SECTION.                                             
040200* UN SOLO CLOSE PARA LOS CUATRO, NO SE REVISA FILE STATUS                 
040300* AQUI PORQUE YA NO HAY NADA QUE HACER SI FALLA EL CIERRE                 
040400     CLOSE ALUMNOM                                                        
040500         TRANSCR                                                          
040600         CURSOM                                                           
040700         ACTUALM.                                                         
040800 500-CIERRA-ARCHIVOS-E. EXIT.                                             
