000100***************************************************************           
000200* EDACTUA  -  MATRICULA DEL PERIODO ACTUAL (ARCHIVO ACTUALM)     *        
000300* APLICACION  : EDUCACION                                        *        
000400* USADO POR   : EEDR5002                                         *        
000500* DESCRIPCION : UN REGISTRO POR OFERTA ACEPTADA, ESCRITO POR     *        
000600*             : EEDR5002 AL PUBLICAR UNA SOLICITUD APROBADA.     *        
000700*--------------------------------------------------------------   EEDR1986
000800* 1986-03-18  EEDR  SOL-00417  CREACION DEL COPYBOOK              EEDR1986
000900***************************************************************           
001000 01  CURRENT-TERM-RECORD.                                                 
001100     05  CT-STUDENT-ID              PIC X(04).                            
001200     05  CT-COURSE-ID               PIC X(04).                            
001300     05  CT-SECTION                 PIC 9(02).                            
