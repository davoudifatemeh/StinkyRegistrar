000100***************************************************************           
000200* EDALUTB  -  TABLA EN MEMORIA DEL MAESTRO DE ESTUDIANTES        *        
000300* APLICACION  : EDUCACION                                        *        
000400* USADO POR   : EEDR5002                                         *        
000500* DESCRIPCION : TABLA CARGADA COMPLETA AL RECIBIR LA PRIMERA     *        
000600*             : SOLICITUD (EL ARCHIVO ALUMNOM ES SECUENCIAL,     *        
000700*             : NO TIENE ACCESO DIRECTO). VIVE APARTE DE         *        
000800*             : EDALUMN PARA NO COMPARTIR MEMORIA CON EL         *        
000900*             : BUFFER DEL FD DE ALUMNOM.                        *        
001000*--------------------------------------------------------------   EEDR1986
001100* 1986-03-18  EEDR  SOL-00417  CREACION DEL COPYBOOK              EEDR1986
001200***************************************************************           
001300 01  STUDENT-TABLE.                                                       
001400     05  STUDENT-TOTAL              PIC 9(04) COMP.                       
001500     05  STUDENT-ENTRY OCCURS 500 TIMES                                   
001600        ASCENDING KEY IS TBL-STUDENT-ID                                   
001700        INDEXED BY IDX-STUDENT.                                           
001800         10  TBL-STUDENT-ID         PIC X(04).                            
001900         10  TBL-STUDENT-NAME       PIC X(20).                            
