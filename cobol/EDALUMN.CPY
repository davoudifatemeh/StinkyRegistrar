000100***************************************************************           
000200* EDALUMN  -  MAESTRO DE ESTUDIANTES (ARCHIVO ALUMNOM)           *        
000300* APLICACION  : EDUCACION                                        *        
000400* USADO POR   : EEDR5002                                         *        
000500* DESCRIPCION : LAYOUT DEL REGISTRO DE ESTUDIANTE Y DE LA TABLA  *        
000600*             : EN MEMORIA CARGADA UNA SOLA VEZ POR EEDR5002 Y   *        
000700*             : BUSCADA POR CLAVE (SEARCH ALL) AL RECIBIR CADA   *        
000800*             : SOLICITUD.                                       *        
000900*--------------------------------------------------------------   EEDR1986
001000* 1986-03-18  EEDR  SOL-00417  CREACION DEL COPYBOOK              EEDR1986
001100***************************************************************           
001200 01  STUDENT-MASTER-RECORD.                                               
001300     05  STUDENT-ID                 PIC X(04).                            
001400     05  STUDENT-NAME               PIC X(20).                            
001500 01  STUDENT-MASTER-RECORD-R REDEFINES                                    
001600    STUDENT-MASTER-RECORD.                                                
001700     05  STUDENT-KEY-ALTERNA        PIC X(24).                            
